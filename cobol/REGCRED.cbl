000100******************************************************************
000200*    COPY   REGCRED                                              *
000300*    LAYOUT MAESTRO DE CREDITOS                                  *
000400*    LARGO REGISTRO = 100 BYTES                                  *
000500*                                                                *
000600*    USADO POR EL MAESTRO CREDIT-MASTER (ORGANIZATION INDEXED,   *
000700*    RECORD KEY CR-ID) Y POR LAS AREAS DE TRABAJO DEL PGMCRCAF   *
000800*    QUE ARMAN/ACTUALIZAN EL REGISTRO DE CREDITO.                *
000900******************************************************************
001000*    HISTORIA DE CAMBIOS
001100*    14/03/94 JCF  ALTA INICIAL DEL LAYOUT - REQ. CAF-0091
001200*    02/11/96 RMV  SE AGREGA INDICADOR CR-ACTIVE (BAJA LOGICA)   CAF0114
001300*    19/08/99 LHP  SE REDEFINEN FECHAS A CCYYMMDDHHMMSS (Y2K)    CAF0199
001400*                  POR VENCIMIENTO DE PIC 9(6) AAMMDD.           CAF0199
001500******************************************************************
001600 01  WS-REG-CREDITO.
001700*    POSICION RELATIVA (01:20) IDENTIFICADOR DEL CREDITO
001800     03  CR-ID               PIC X(20)    VALUE SPACES.
001900*    POSICION RELATIVA (21:20) IDENTIFICADOR DEL CLIENTE TITULAR
002000     03  CR-CUSTOMER-ID      PIC X(20)    VALUE SPACES.
002100*    POSICION RELATIVA (41:12) TIPO DE CREDITO
002200     03  CR-TYPE             PIC X(12)    VALUE SPACES.
002300         88  CR-TYPE-PERSONAL     VALUE 'PERSONAL    '.
002400         88  CR-TYPE-BUSINESS     VALUE 'BUSINESS    '.
002500         88  CR-TYPE-CRED-CARD    VALUE 'CREDIT_CARD '.
002600*    POSICION RELATIVA (53:06) LIMITE DE CREDITO (S9(9)V99)      CAF0114
002700     03  CR-CREDIT-LIMIT     PIC S9(9)V99 COMP-3 VALUE ZEROS.
002800*    POSICION RELATIVA (59:06) SALDO ACTUAL (S9(9)V99)           CAF0114
002900     03  CR-BALANCE          PIC S9(9)V99 COMP-3 VALUE ZEROS.
003000*    POSICION RELATIVA (65:01) INDICADOR DE CREDITO ACTIVO
003100     03  CR-ACTIVE           PIC X(01)    VALUE 'Y'.
003200         88  CR-ACTIVE-SI         VALUE 'Y'.
003300         88  CR-ACTIVE-NO         VALUE 'N'.
003400*    POSICION RELATIVA (66:14) FECHA-HORA DE ALTA CCYYMMDDHHMMSS CAF0199
003500     03  CR-CREATED-AT       PIC X(14)    VALUE SPACES.
003600     03  CR-CREATED-AT-R REDEFINES CR-CREATED-AT.                CAF0199
003700         05  CR-CREATED-CCYY      PIC 9(04).                     CAF0199
003800         05  CR-CREATED-MM        PIC 9(02).                     CAF0199
003900         05  CR-CREATED-DD        PIC 9(02).                     CAF0199
004000         05  CR-CREATED-HH        PIC 9(02).                     CAF0199
004100         05  CR-CREATED-MI        PIC 9(02).                     CAF0199
004200         05  CR-CREATED-SS        PIC 9(02).                     CAF0199
004300*    POSICION RELATIVA (80:14) FECHA-HORA DE ULT.MODIF CCYYMMDDHHMMSS
004400     03  CR-UPDATED-AT       PIC X(14)    VALUE SPACES.          CAF0199
004500     03  CR-UPDATED-AT-R REDEFINES CR-UPDATED-AT.                CAF0199
004600         05  CR-UPDATED-CCYY      PIC 9(04).                     CAF0199
004700         05  CR-UPDATED-MM        PIC 9(02).                     CAF0199
004800         05  CR-UPDATED-DD        PIC 9(02).                     CAF0199
004900         05  CR-UPDATED-HH        PIC 9(02).                     CAF0199
005000         05  CR-UPDATED-MI        PIC 9(02).                     CAF0199
005100         05  CR-UPDATED-SS        PIC 9(02).                     CAF0199
005200*    POSICION RELATIVA (94:07) PARA USO FUTURO
005300     03  FILLER              PIC X(07)    VALUE SPACES.
