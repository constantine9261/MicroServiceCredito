000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMFHCAF.
000300 AUTHOR.        J CARLOS FLORES.
000400 INSTALLATION.  DEPTO DESARROLLO CREDITOS Y COBRANZAS.
000500 DATE-WRITTEN.  14/03/94.
000600 DATE-COMPILED. 14/03/94.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
000800******************************************************************
000900*    RUTINA AUXILIAR DE FECHA-HORA DE PROCESO                    *
001000*                                                                *
001100*    DEVUELVE POR LINKAGE LA FECHA-HORA DE CORRIDA DEL SISTEMA   *
001200*    EN FORMATO CCYYMMDDHHMMSS, PARA QUE LOS PROGRAMAS DE        *
001300*    MANTENIMIENTO DE CREDITOS (PGMCRCAF) SELLEN CON UN UNICO    *
001400*    INSTANTE TODAS LAS ALTAS Y MODIFICACIONES DE LA CORRIDA.    *
001500*                                                                *
001600*    ES UNA ADAPTACION DE LA RUTINA DE FECHAS DE LA CLASE 30,    *
001700*    QUE RESTABA UN MES A LA FECHA RECIBIDA POR LINKAGE; ESTA    *
001800*    VERSION NO RECIBE NADA Y DEVUELVE LA FECHA-HORA ACTUAL.     *
001900******************************************************************
002000*    HISTORIA DE CAMBIOS
002100*    14/03/94 JCF  ALTA INICIAL - REQ. CAF-0091
002200*    21/11/96 RMV  SE AGREGA LA HORA (HHMMSS) A LA FECHA QUE      CAF0114
002300*                  DEVOLVIA LA RUTINA ORIGINAL (SOLO CCYYMMDD).   CAF0114
002400*    19/08/99 LHP  VERIFICADO PARA EL CAMBIO DE SIGLO - LA        CAF0199
002500*                  RUTINA YA TRABAJA CON CCYY DE 4 POSICIONES    CAF0199
002600*                  DESDE EL ALTA, NO REQUIERE AJUSTE Y2K.        CAF0199
002700*    07/02/01 LHP  SE AGREGA CONTADOR DE LLAMADAS PARA EL         CAF0221
002800*                  DIAGNOSTICO DE LA CORRIDA NOCTURNA.            CAF0221
002900******************************************************************
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500*=======================*
004600
004700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
004800
004900 01  WS-FECHA-SISTEMA       PIC 9(08)    VALUE ZEROS.
005000 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
005100     03  WS-FS-CCYY         PIC 9(04).
005200     03  WS-FS-MM           PIC 9(02).
005300     03  WS-FS-DD           PIC 9(02).
005400
005500 01  WS-HORA-SISTEMA        PIC 9(08)    VALUE ZEROS.
005600 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
005700     03  WS-HS-HH           PIC 9(02).
005800     03  WS-HS-MI           PIC 9(02).
005900     03  WS-HS-SS           PIC 9(02).
006000     03  WS-HS-CS           PIC 9(02).
006100
006200 01  WS-TIMESTAMP           PIC X(14)    VALUE SPACES.
006300 01  WS-TIMESTAMP-R REDEFINES WS-TIMESTAMP.
006400     03  WS-TS-CCYY         PIC 9(04).
006500     03  WS-TS-MM           PIC 9(02).
006600     03  WS-TS-DD           PIC 9(02).
006700     03  WS-TS-HH           PIC 9(02).
006800     03  WS-TS-MI           PIC 9(02).
006900     03  WS-TS-SS           PIC 9(02).
007000
007100*----------- ACUMULADORES ---------------------------------     CAF0221
007200 77  WS-CONTADOR-LLAMADAS   PIC 9(05) COMP  VALUE ZEROS.         CAF0221
007300
007400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007500
007600*-----------------------------------------------------------
007700 LINKAGE SECTION.
007800*================*
007900 01  LK-COMUNICACION.
008000     03  LK-FECHA-HORA      PIC X(14).
008100     03  FILLER             PIC X(06).
008200
008300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008400 PROCEDURE DIVISION USING LK-COMUNICACION.
008500
008600 MAIN-PROGRAM-I.
008700
008800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
008900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
009000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
009100
009200 MAIN-PROGRAM-F. GOBACK.
009300
009400*---- CUERPO INICIO ---------------------------------------     CAF0221
009500 1000-INICIO-I.
009600
009700     MOVE ZEROS TO RETURN-CODE
009800     ADD  1     TO WS-CONTADOR-LLAMADAS.                        CAF0221
009900
010000 1000-INICIO-F. EXIT.
010100
010200*---- CUERPO PRINCIPAL - ARMA LA FECHA-HORA DE CORRIDA ----     CAF0114
010300 2000-PROCESO-I.
010400
010500     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
010600     ACCEPT WS-HORA-SISTEMA  FROM TIME
010700
010800     MOVE WS-FS-CCYY TO WS-TS-CCYY
010900     MOVE WS-FS-MM   TO WS-TS-MM
011000     MOVE WS-FS-DD   TO WS-TS-DD
011100     MOVE WS-HS-HH   TO WS-TS-HH
011200     MOVE WS-HS-MI   TO WS-TS-MI
011300     MOVE WS-HS-SS   TO WS-TS-SS.
011400
011500 2000-PROCESO-F. EXIT.
011600
011700*---- CUERPO FINAL - DEVUELVE LA FECHA-HORA POR LINKAGE ----
011800 9999-FINAL-I.
011900
012000     MOVE WS-TIMESTAMP TO LK-FECHA-HORA.
012100
012200 9999-FINAL-F. EXIT.
