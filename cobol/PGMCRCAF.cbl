000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    PGMCRCAF.
000120 AUTHOR.        J CARLOS FLORES.
000130 INSTALLATION.  DEPTO DESARROLLO CREDITOS Y COBRANZAS.
000140 DATE-WRITTEN.  14/03/94.
000150 DATE-COMPILED. 14/03/94.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.
000170******************************************************************
000180*    MANTENIMIENTO DE CREDITOS - ALTA / BAJA / MODIF / CONSULTA  *
000190*    ============================================================
000200*  FUNCIONAMIENTO
000210*  * LEER LAS NOVEDADES DE CREDITOS (ALTAS, BAJAS, MODIFIC.,
000220*    CONSULTAS POR ID Y CONSULTA GENERAL) DEL ARCHIVO ENTRADA.
000230*  * PARA CADA NOVEDAD DE ALTA:
000240*    - VALIDAR QUE EL CLIENTE EXISTA EN EL ARCHIVO DE CLIENTES.
000250*    - SI EL CREDITO ES PERSONAL, VALIDAR QUE EL CLIENTE NO
000260*      TENGA YA OTRO CREDITO PERSONAL VIGENTE.
000270*    - GENERAR EL IDENTIFICADOR DEL CREDITO Y SELLAR LA FECHA-
000280*      HORA DE ALTA/MODIF. CON LA FECHA-HORA DE CORRIDA.
000290*  * PARA CADA NOVEDAD DE MODIFICACION:
000300*    - UBICAR EL CREDITO POR CR-ID Y ACTUALIZAR LIMITE Y SALDO.
000310*    - SI EL CREDITO ES DE TIPO TARJETA (CREDIT_CARD), GENERAR
000320*      ANTES DE GRABAR UN REGISTRO DE NOVEDAD DE CUENTA EN EL
000330*      ARCHIVO DE SALIDA DE CUENTAS, PARA QUE EL PROCESO DE
000340*      CUENTAS TOME EL NUEVO SALDO.
000350*  * PARA CADA NOVEDAD DE BAJA, ELIMINAR EL CREDITO DEL MAESTRO.
000360*  * PARA LAS CONSULTAS (BUSCAR UNO / BUSCAR TODOS) NO SE GRABA
000370*    NADA, SOLO SE ACUMULAN LOS CONTADORES DE LECTURA.
000380*  * AL FINAL DEL PROCESO SE EMITE UN LISTADO (FBA 133 BYTES)
000390*    CON LOS TOTALES DE LA CORRIDA.
000400******************************************************************
000410*    HISTORIA DE CAMBIOS
000420*    14/03/94 JCF  ALTA INICIAL DEL PROGRAMA - REQ. CAF-0091
000430*    21/11/96 RMV  SE AGREGA LA GENERACION DEL REGISTRO DE        CAF0114 
000440*                  ACTUALIZACION DE CUENTA PARA CREDITOS          CAF0114 
000450*                  DE TIPO TARJETA.                               CAF0114 
000460*    19/08/99 LHP  SE AMPLIAN LAS FECHAS DE ALTA/MODIF A          CAF0199 
000470*                  CCYYMMDDHHMMSS (14 POSICIONES) POR EL          CAF0199 
000480*                  CAMBIO DE SIGLO; ANTES SE USABA AAMMDD         CAF0199 
000490*                  (6 POSICIONES).                                CAF0199 
000500*    07/02/01 LHP  SE INCORPORA LA TABLA DE CREDITOS              CAF0221 
000510*                  PERSONALES EN MEMORIA PARA LA REGLA DE         CAF0221 
000520*                  UNICIDAD, EN REEMPLAZO DE LA CONSULTA          CAF0221 
000530*                  DIRECTA AL MAESTRO EN CADA ALTA.               CAF0221 
000540*    15/09/03 MGS  SE CORRIGE EL CONTADOR DE TRANSACCIONES        CAF0255
000550*                  RECHAZADAS, QUE NO SUMABA LOS DUPLICADOS       CAF0255
000560*                  DE CREDITO PERSONAL.                           CAF0255
000565*    03/02/04 MGS  SE DETECTO QUE DOS ALTAS DE CREDITO            CAF0260
000566*                  PERSONAL DEL MISMO CLIENTE EN LA MISMA         CAF0260
000567*                  CORRIDA PASABAN LAS DOS, PORQUE LA TABLA       CAF0260
000568*                  DE PERSONALES SOLO SE CARGABA AL INICIO;       CAF0260
000569*                  AHORA SE ACTUALIZA TAMBIEN AL GRABAR CADA      CAF0260
000570*                  ALTA.  TAMBIEN SE QUITA DE LA CARGA INICIAL    CAF0260
000571*                  EL FILTRO POR CR-ACTIVE, QUE DEJABA PASAR      CAF0260
000572*                  UN DUPLICADO SI EL CREDITO VIEJO ESTABA DE     CAF0260
000573*                  BAJA LOGICA.  SE AGREGA EL LIMITE Y EL SALDO   CAF0260
000574*                  A LA SALIDA DE FINDALL, QUE NO LOS TRAIA.      CAF0260
000575******************************************************************
000580                                                                  
000590*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620                                                                  
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650                                                                  
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680                                                                  
000690     SELECT CREDIT-MASTER ASSIGN TO DDCRMAE
000700     ORGANIZATION IS INDEXED
000710     ACCESS MODE   IS DYNAMIC
000720     RECORD KEY    IS CR-ID
000730     FILE STATUS   IS FS-CRMAE.
000740                                                                  
000750     SELECT CUSTOMER-REFERENCE ASSIGN TO DDCLIREF
000760     ORGANIZATION IS INDEXED
000770     ACCESS MODE   IS RANDOM
000780     RECORD KEY    IS CUST-ID
000790     FILE STATUS   IS FS-CLIREF.
000800                                                                  
000810     SELECT CREDIT-TRANSACTION-IN ASSIGN TO DDENTRA
000820     FILE STATUS   IS FS-NOVCRED.
000830                                                                  
000840     SELECT ACCOUNT-UPDATE-OUT ASSIGN TO DDACTCTA
000850     FILE STATUS   IS FS-ACTCTA.
000860                                                                  
000870     SELECT CREDIT-REPORT-OUT ASSIGN TO DDSALID
000880     FILE STATUS   IS FS-SALIDA.
000890                                                                  
000900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000910 DATA DIVISION.
000920 FILE SECTION.
000930                                                                  
000940 FD  CREDIT-MASTER
000950     BLOCK CONTAINS 0 RECORDS
000960     RECORDING MODE IS F.
000970     COPY REGCRED.
000980                                                                  
000990 FD  CUSTOMER-REFERENCE
001000     BLOCK CONTAINS 0 RECORDS
001010     RECORDING MODE IS F.
001020 01  FD-REG-CLIENTE.
001030*    POSICION RELATIVA (01:20) IDENTIFICADOR DEL CLIENTE
001040     03  CUST-ID             PIC X(20)    VALUE SPACES.
001050*    POSICION RELATIVA (21:05) PARA USO FUTURO
001060     03  FILLER              PIC X(05)    VALUE SPACES.
001070                                                                  
001080 FD  CREDIT-TRANSACTION-IN
001090     BLOCK CONTAINS 0 RECORDS
001100     RECORDING MODE IS F.
001110     COPY REGNOVCR.
001120                                                                  
001130 FD  ACCOUNT-UPDATE-OUT
001140     BLOCK CONTAINS 0 RECORDS
001150     RECORDING MODE IS F.
001160     COPY REGACTCT.
001170                                                                  
001180 FD  CREDIT-REPORT-OUT
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORDING MODE IS F.
001210 01  REG-SALIDA.
001211     03  FILLER              PIC X(133)   VALUE SPACES.
001220                                                                  
001230 WORKING-STORAGE SECTION.
001240*=======================*
001250                                                                  
001260 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001270                                                                  
001280*----------- STATUS ARCHIVOS ------------------------------------
001290 77  FS-CRMAE                PIC XX       VALUE SPACES.
001300 77  FS-CLIREF               PIC XX       VALUE SPACES.
001310 77  FS-NOVCRED              PIC XX       VALUE SPACES.
001320 77  FS-ACTCTA               PIC XX       VALUE SPACES.
001330 77  FS-SALIDA               PIC XX       VALUE SPACES.
001340                                                                  
001350 77  WS-STATUS-FIN           PIC X.
001360     88  WS-FIN-LECTURA          VALUE 'Y'.
001370     88  WS-NO-FIN-LECTURA       VALUE 'N'.
001380                                                                  
001390 77  WS-STATUS-CARGA         PIC X.
001400     88  WS-FIN-CARGA            VALUE 'Y'.
001410     88  WS-NO-FIN-CARGA         VALUE 'N'.
001420                                                                  
001430 77  WS-STATUS-LISTADO       PIC X.
001440     88  WS-FIN-LISTADO          VALUE 'Y'.
001450     88  WS-NO-FIN-LISTADO       VALUE 'N'.
001460                                                                  
001470 77  WS-STATUS-CLIENTE       PIC X.
001480     88  WS-CLIENTE-VALIDO       VALUE 'Y'.
001490     88  WS-CLIENTE-INVALIDO     VALUE 'N'.
001500                                                                  
001510 77  WS-STATUS-DUPLIC         PIC X.                              CAF0255 
001520     88  WS-CREDITO-DUPLICADO    VALUE 'Y'.                       CAF0255 
001530     88  WS-CREDITO-NO-DUPLIC    VALUE 'N'.                       CAF0255 
001540                                                                  
001550 77  WS-STATUS-ENCONTRADO     PIC X.
001560     88  WS-CREDITO-ENCONTRADO   VALUE 'Y'.
001570     88  WS-CREDITO-NO-ENCONTRADO VALUE 'N'.
001580                                                                  
001590*----------- ACUMULADORES ----------------------------------------
001600 77  TOT-TRAN-LEIDAS          PIC 9(06) COMP VALUE ZEROS.
001610 77  TOT-TRAN-CREATE          PIC 9(06) COMP VALUE ZEROS.
001620 77  TOT-TRAN-UPDATE          PIC 9(06) COMP VALUE ZEROS.
001630 77  TOT-TRAN-DELETE          PIC 9(06) COMP VALUE ZEROS.
001640 77  TOT-TRAN-BUSQUEDA        PIC 9(06) COMP VALUE ZEROS.
001650 77  TOT-CRED-CREADOS         PIC 9(06) COMP VALUE ZEROS.
001660 77  TOT-CRED-ACTUALIZ        PIC 9(06) COMP VALUE ZEROS.
001670 77  TOT-CRED-BORRADOS        PIC 9(06) COMP VALUE ZEROS.
001680 77  TOT-TRAN-RECHAZ          PIC 9(06) COMP VALUE ZEROS.
001690 77  TOT-RECH-CLIENTE         PIC 9(06) COMP VALUE ZEROS.
001700 77  TOT-RECH-DUPLIC          PIC 9(06) COMP VALUE ZEROS.         CAF0255 
001710                                                                  
001720*----------- TABLA DE CREDITOS PERSONALES (REGLA DE UNICIDAD) --  CAF0221 
001730 01  WS-TB-PERSONALES.                                            CAF0221 
001740     03  WS-TB-PERS-CANT     PIC 9(05) COMP VALUE ZEROS.          CAF0221
001745     03  FILLER              PIC X(05) VALUE SPACES.              CAF0221
001750     03  WS-TB-PERS-TAB OCCURS 0 TO 3000 TIMES                    CAF0221
001760         DEPENDING ON WS-TB-PERS-CANT                             CAF0221 
001770         INDEXED BY WS-IX-PERS.                                   CAF0221 
001780         05  WS-TB-PERS-CLI  PIC X(20).                           CAF0221 
001790                                                                  
001800*----------- AREA DE ARMADO DEL ID DE CREDITO NUEVO ------------
001810 01  WS-NUEVO-CR-ID.
001820     03  WS-NUEVO-CR-LIT     PIC X(02)    VALUE 'CR'.
001830     03  WS-NUEVO-CR-FECHA   PIC X(14)    VALUE SPACES.
001835     03  WS-NUEVO-CR-SEC     PIC 9(03)    VALUE ZEROS.
001838     03  FILLER              PIC X(01)    VALUE SPACES.
001850 01  WS-NUEVO-CR-ID-X REDEFINES WS-NUEVO-CR-ID
001860                             PIC X(20).
001870                                                                  
001880 77  WS-CR-SEC-NO            PIC 9(03) COMP VALUE ZEROS.
001890 77  WS-RUN-TIMESTAMP        PIC X(14)      VALUE SPACES.
001900 77  WS-PGMFHCAF             PIC X(08)      VALUE 'PGMFHCAF'.
001910                                                                  
001920 01  LK-FHCAF.
001930     03  LK-FHCAF-FHORA      PIC X(14).
001940     03  FILLER              PIC X(06).
001950                                                                  
001960*----------- IMPRESION DEL RESUMEN DE LA CORRIDA -----------------
001970 01  IMP-LINEA-TITULO.
001980     03  FILLER              PIC X(30)    VALUE
001990             'CREDIT MAINTENANCE RUN SUMMARY'.
002000     03  FILLER              PIC X(103)   VALUE SPACES.
002010                                                                  
002020 01  IMP-LINEA-DET.
002030     03  IMP-ETIQUETA        PIC X(32)    VALUE SPACES.
002040     03  FILLER              PIC X(01)    VALUE SPACE.
002050     03  IMP-VALOR           PIC ZZZZZ9   VALUE ZEROS.
002060     03  FILLER              PIC X(94)    VALUE SPACES.
002070                                                                  
002080 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002090                                                                  
002100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002110 PROCEDURE DIVISION.
002120                                                                  
002130 MAIN-PROGRAM-I.
002140                                                                  
002150     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
002160     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002170                            UNTIL WS-FIN-LECTURA.
002180     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
002190                                                                  
002200 MAIN-PROGRAM-F. GOBACK.
002210                                                                  
002220*-----------------------------------------------------------------
002230 1000-INICIO-I.
002240                                                                  
002250     SET WS-NO-FIN-LECTURA TO TRUE
002260                                                                  
002270     OPEN I-O CREDIT-MASTER.
002280     IF FS-CRMAE IS NOT EQUAL '00' THEN
002290        DISPLAY '* ERROR EN OPEN CREDIT-MASTER = ' FS-CRMAE
002300        MOVE 9999 TO RETURN-CODE
002310        SET WS-FIN-LECTURA TO TRUE
002320     END-IF
002330                                                                  
002340     OPEN INPUT CUSTOMER-REFERENCE.
002350     IF FS-CLIREF IS NOT EQUAL '00' THEN
002360        DISPLAY '* ERROR EN OPEN CUSTOMER-REFERENCE = ' FS-CLIREF
002370        MOVE 9999 TO RETURN-CODE
002380        SET WS-FIN-LECTURA TO TRUE
002390     END-IF
002400                                                                  
002410     OPEN INPUT CREDIT-TRANSACTION-IN.
002420     IF FS-NOVCRED IS NOT EQUAL '00' THEN
002430        DISPLAY '* ERROR EN OPEN CREDIT-TRANSACTION-IN = '
002440                                                   FS-NOVCRED
002450        MOVE 9999 TO RETURN-CODE
002460        SET WS-FIN-LECTURA TO TRUE
002470     END-IF
002480                                                                  
002490     OPEN OUTPUT ACCOUNT-UPDATE-OUT.
002500     IF FS-ACTCTA IS NOT EQUAL '00' THEN
002510        DISPLAY '* ERROR EN OPEN ACCOUNT-UPDATE-OUT = ' FS-ACTCTA
002520        MOVE 9999 TO RETURN-CODE
002530        SET WS-FIN-LECTURA TO TRUE
002540     END-IF
002550                                                                  
002560     OPEN OUTPUT CREDIT-REPORT-OUT.
002570     IF FS-SALIDA IS NOT EQUAL '00' THEN
002580        DISPLAY '* ERROR EN OPEN CREDIT-REPORT-OUT = ' FS-SALIDA
002590        MOVE 9999 TO RETURN-CODE
002600        SET WS-FIN-LECTURA TO TRUE
002610     END-IF
002620                                                                  
002630     IF WS-NO-FIN-LECTURA THEN
002640        CALL WS-PGMFHCAF USING LK-FHCAF
002650        MOVE LK-FHCAF-FHORA TO WS-RUN-TIMESTAMP
002660                                                                  
002670        PERFORM 1300-CARGAR-TABLA-I THRU 1300-CARGAR-TABLA-F
002680                                                                  
002690        PERFORM 2100-LEER-TRAN-I THRU 2100-LEER-TRAN-F
002700     END-IF.
002710                                                                  
002720 1000-INICIO-F. EXIT.
002730                                                                  
002740*---- CARGA INICIAL DE CREDITOS PERSONALES VIGENTES ----------    CAF0221 
002750 1300-CARGAR-TABLA-I.
002760                                                                  
002770     MOVE ZEROS TO WS-TB-PERS-CANT
002780     SET WS-NO-FIN-CARGA TO TRUE
002790                                                                  
002800     PERFORM 1310-LEER-MAESTRO-I THRU 1310-LEER-MAESTRO-F
002810         UNTIL WS-FIN-CARGA.
002820                                                                  
002830 1300-CARGAR-TABLA-F. EXIT.
002840                                                                  
002842*---- LA CARGA YA NO FILTRA POR CR-ACTIVE ------------------       CAF0260
002844*    (UN CR-ACTIVE EN 'N' O BLANCO SIGUE OCUPANDO EL CUPO          CAF0260
002846*     DE CREDITO PERSONAL DEL CLIENTE)                             CAF0260
002850*-----------------------------------------------------------------
002860 1310-LEER-MAESTRO-I.
002870
002880     READ CREDIT-MASTER NEXT RECORD
002890         AT END
002900            SET WS-FIN-CARGA TO TRUE
002910         NOT AT END
002912            IF CR-TYPE-PERSONAL THEN                               CAF0260
002914               PERFORM 1320-AGREGAR-TABLA-I                        CAF0260
002916                  THRU 1320-AGREGAR-TABLA-F                        CAF0260
002990            END-IF
003000     END-READ.
003010
003020 1310-LEER-MAESTRO-F. EXIT.
003030
003035*---- AGREGA UN CLIENTE A LA TABLA DE PERSONALES EN MEMORIA --     CAF0260
003036*     (INVOCADA DESDE LA CARGA INICIAL Y DESDE EL ALTA DE UN       CAF0260
003037*      CREDITO PERSONAL NUEVO, PARA QUE LA TABLA QUEDE AL DIA      CAF0260
003038*      DENTRO DE LA MISMA CORRIDA Y NO SE ACEPTEN DOS ALTAS DEL    CAF0260
003039*      MISMO CLIENTE EN UNA MISMA CORRIDA)                         CAF0260
003040 1320-AGREGAR-TABLA-I.                                             CAF0260
003041
003042     IF WS-TB-PERS-CANT < 3000 THEN                                CAF0260
003043        ADD 1 TO WS-TB-PERS-CANT                                   CAF0260
003044        SET WS-IX-PERS TO WS-TB-PERS-CANT                          CAF0260
003045        MOVE CR-CUSTOMER-ID                                        CAF0260
003046          TO WS-TB-PERS-CLI (WS-IX-PERS)                           CAF0260
003047     END-IF.                                                       CAF0260
003048
003049 1320-AGREGAR-TABLA-F. EXIT.                                       CAF0260
003050
003052*-----------------------------------------------------------------
003054 2000-PROCESO-I.
003056
003070     EVALUATE TRUE
003080         WHEN NOV-MOV-ALTA
003090            ADD 1 TO TOT-TRAN-CREATE
003100            PERFORM 2200-CREAR-CREDITO-I
003110               THRU 2200-CREAR-CREDITO-F
003120                                                                  
003130         WHEN NOV-MOV-MODIF
003140            ADD 1 TO TOT-TRAN-UPDATE
003150            PERFORM 2400-ACTUALIZAR-I
003160               THRU 2400-ACTUALIZAR-F
003170                                                                  
003180         WHEN NOV-MOV-BAJA
003190            ADD 1 TO TOT-TRAN-DELETE
003200            PERFORM 2500-BORRAR-CREDITO-I
003210               THRU 2500-BORRAR-CREDITO-F
003220                                                                  
003230         WHEN NOV-MOV-BUSC-UNO
003240            ADD 1 TO TOT-TRAN-BUSQUEDA
003250            PERFORM 2600-BUSCAR-UNO-I
003260               THRU 2600-BUSCAR-UNO-F
003270                                                                  
003280         WHEN NOV-MOV-BUSC-TODO
003290            ADD 1 TO TOT-TRAN-BUSQUEDA
003300            PERFORM 2700-LISTAR-TODO-I
003310               THRU 2700-LISTAR-TODO-F
003320                                                                  
003330         WHEN OTHER
003340            DISPLAY '* TIPO DE MOVIMIENTO NO VALIDO: '
003350                                                 NOV-TIP-MOV
003360     END-EVALUATE
003370                                                                  
003380     PERFORM 2100-LEER-TRAN-I THRU 2100-LEER-TRAN-F.
003390                                                                  
003400 2000-PROCESO-F. EXIT.
003410                                                                  
003420*-----------------------------------------------------------------
003430 2100-LEER-TRAN-I.
003440                                                                  
003450     READ CREDIT-TRANSACTION-IN
003460                                                                  
003470     EVALUATE FS-NOVCRED
003480                                                                  
003490        WHEN '00'
003500           ADD 1 TO TOT-TRAN-LEIDAS
003510                                                                  
003520        WHEN '10'
003530           SET WS-FIN-LECTURA TO TRUE
003540                                                                  
003550        WHEN OTHER
003560           DISPLAY '* ERROR EN LECTURA DE NOVEDADES : '
003570                                           FS-NOVCRED
003580           SET WS-FIN-LECTURA TO TRUE
003590                                                                  
003600     END-EVALUATE.
003610                                                                  
003620 2100-LEER-TRAN-F. EXIT.
003630                                                                  
003640*-----------------------------------------------------------------
003650 2200-CREAR-CREDITO-I.
003660                                                                  
003670     PERFORM 2210-VERIF-CLIENTE-I THRU 2210-VERIF-CLIENTE-F
003680                                                                  
003690     IF WS-CLIENTE-INVALIDO THEN
003700        ADD 1 TO TOT-TRAN-RECHAZ
003710        ADD 1 TO TOT-RECH-CLIENTE
003720        DISPLAY '* RECHAZADO - CLIENTE NO VALIDO: ' NOV-CLI-ID
003730     ELSE
003740        SET WS-CREDITO-NO-DUPLIC TO TRUE
003750        IF NOV-CRED-TIPO = 'PERSONAL' THEN
003760           PERFORM 2220-VERIF-PERSONAL-I
003770              THRU 2220-VERIF-PERSONAL-F
003780        END-IF
003790                                                                  
003800        IF WS-CREDITO-DUPLICADO THEN                              CAF0255 
003810           ADD 1 TO TOT-TRAN-RECHAZ                               CAF0255 
003820           ADD 1 TO TOT-RECH-DUPLIC                               CAF0255 
003830           DISPLAY '* RECHAZADO - YA TIENE CREDITO PERSONAL: '
003840                                                   NOV-CLI-ID
003850        ELSE
003860           PERFORM 2230-GRABAR-CREDITO-I
003870              THRU 2230-GRABAR-CREDITO-F
003880        END-IF
003890     END-IF.
003900                                                                  
003910 2200-CREAR-CREDITO-F. EXIT.
003920                                                                  
003930*-----------------------------------------------------------------
003940 2210-VERIF-CLIENTE-I.
003950                                                                  
003960     MOVE NOV-CLI-ID TO CUST-ID
003970                                                                  
003980     READ CUSTOMER-REFERENCE
003990         INVALID KEY
004000            SET WS-CLIENTE-INVALIDO TO TRUE
004010         NOT INVALID KEY
004020            SET WS-CLIENTE-VALIDO TO TRUE
004030     END-READ.
004040                                                                  
004050 2210-VERIF-CLIENTE-F. EXIT.
004060                                                                  
004070*---- BUSQUEDA EN TABLA DE CREDITOS PERSONALES EN MEMORIA ----    CAF0221 
004080 2220-VERIF-PERSONAL-I.
004090                                                                  
004100     SET WS-CREDITO-NO-DUPLIC TO TRUE
004110                                                                  
004120     IF WS-TB-PERS-CANT > ZEROS THEN
004130        SET WS-IX-PERS TO 1
004140        SEARCH WS-TB-PERS-TAB
004150           AT END
004160              CONTINUE
004170           WHEN WS-TB-PERS-CLI (WS-IX-PERS) = NOV-CLI-ID
004180              SET WS-CREDITO-DUPLICADO TO TRUE
004190        END-SEARCH
004200     END-IF.
004210                                                                  
004220 2220-VERIF-PERSONAL-F. EXIT.
004230                                                                  
004240*-----------------------------------------------------------------
004250 2230-GRABAR-CREDITO-I.
004260                                                                  
004270     ADD 1 TO WS-CR-SEC-NO
004280     MOVE WS-RUN-TIMESTAMP TO WS-NUEVO-CR-FECHA
004290     MOVE WS-CR-SEC-NO     TO WS-NUEVO-CR-SEC
004300                                                                  
004310     MOVE WS-NUEVO-CR-ID-X TO CR-ID
004320     MOVE NOV-CLI-ID       TO CR-CUSTOMER-ID
004330     MOVE NOV-CRED-TIPO    TO CR-TYPE
004340     MOVE NOV-CRED-LIMITE  TO CR-CREDIT-LIMIT
004350     MOVE NOV-CRED-SALDO   TO CR-BALANCE
004360     SET  CR-ACTIVE-SI     TO TRUE
004370     MOVE WS-RUN-TIMESTAMP TO CR-CREATED-AT
004380     MOVE WS-RUN-TIMESTAMP TO CR-UPDATED-AT
004390                                                                  
004400     WRITE WS-REG-CREDITO
004410         INVALID KEY
004420            DISPLAY '* ERROR EN WRITE CREDIT-MASTER = ' FS-CRMAE
004430         NOT INVALID KEY
004440            ADD 1 TO TOT-CRED-CREADOS
004445            IF CR-TYPE-PERSONAL THEN                               CAF0260
004446               PERFORM 1320-AGREGAR-TABLA-I                        CAF0260
004447                  THRU 1320-AGREGAR-TABLA-F                        CAF0260
004448            END-IF
004450     END-WRITE.
004460
004470 2230-GRABAR-CREDITO-F. EXIT.
004480                                                                  
004490*-----------------------------------------------------------------
004500 2400-ACTUALIZAR-I.
004510                                                                  
004520     MOVE NOV-CRED-ID TO CR-ID
004530                                                                  
004540     READ CREDIT-MASTER
004550         INVALID KEY
004560            SET WS-CREDITO-NO-ENCONTRADO TO TRUE
004570            DISPLAY '* CREDITO NO ENCONTRADO PARA MODIFICAR: '
004580                                               NOV-CRED-ID
004590         NOT INVALID KEY
004600            SET WS-CREDITO-ENCONTRADO TO TRUE
004610     END-READ
004620                                                                  
004630     IF WS-CREDITO-ENCONTRADO THEN
004640        MOVE NOV-CRED-LIMITE  TO CR-CREDIT-LIMIT
004650        MOVE NOV-CRED-SALDO   TO CR-BALANCE
004660        MOVE WS-RUN-TIMESTAMP TO CR-UPDATED-AT
004670                                                                  
004680        IF CR-TYPE-CRED-CARD THEN                                 CAF0114 
004690           PERFORM 2420-POSTEAR-CUENTA-I                          CAF0114 
004700              THRU 2420-POSTEAR-CUENTA-F                          CAF0114 
004710        END-IF
004720                                                                  
004730        PERFORM 2430-GRABAR-ACTUAL-I THRU 2430-GRABAR-ACTUAL-F
004740     END-IF.
004750                                                                  
004760 2400-ACTUALIZAR-F. EXIT.
004770                                                                  
004780*---- GENERA LA NOVEDAD DE CUENTA PARA CREDITOS TARJETA -----     CAF0114 
004790 2420-POSTEAR-CUENTA-I.
004800                                                                  
004810     MOVE CR-ID      TO ACT-CTA-ID
004820     MOVE CR-BALANCE TO ACT-CTA-SALDO-NVO
004830                                                                  
004840     WRITE WS-REG-ACTCTA.
004850     IF FS-ACTCTA IS NOT EQUAL '00' THEN
004860        DISPLAY '* ERROR EN WRITE ACCOUNT-UPDATE-OUT = '
004870                                                FS-ACTCTA
004880     END-IF.
004890                                                                  
004900 2420-POSTEAR-CUENTA-F. EXIT.
004910                                                                  
004920*-----------------------------------------------------------------
004930 2430-GRABAR-ACTUAL-I.
004940                                                                  
004950     REWRITE WS-REG-CREDITO
004960         INVALID KEY
004970            DISPLAY '* ERROR EN REWRITE CREDIT-MASTER = '
004980                                                 FS-CRMAE
004990         NOT INVALID KEY
005000            ADD 1 TO TOT-CRED-ACTUALIZ
005010     END-REWRITE.
005020                                                                  
005030 2430-GRABAR-ACTUAL-F. EXIT.
005040                                                                  
005050*-----------------------------------------------------------------
005060 2500-BORRAR-CREDITO-I.
005070                                                                  
005080     MOVE NOV-CRED-ID TO CR-ID
005090                                                                  
005100     READ CREDIT-MASTER
005110         INVALID KEY
005120            DISPLAY '* CREDITO NO ENCONTRADO PARA BORRAR: '
005130                                               NOV-CRED-ID
005140         NOT INVALID KEY
005150            DELETE CREDIT-MASTER RECORD
005160                INVALID KEY
005170                   DISPLAY '* ERROR EN DELETE CREDIT-MASTER = '
005180                                                   FS-CRMAE
005190                NOT INVALID KEY
005200                   ADD 1 TO TOT-CRED-BORRADOS
005210            END-DELETE
005220     END-READ.
005230                                                                  
005240 2500-BORRAR-CREDITO-F. EXIT.
005250                                                                  
005260*-----------------------------------------------------------------
005270 2600-BUSCAR-UNO-I.
005280                                                                  
005290     MOVE NOV-CRED-ID TO CR-ID
005300                                                                  
005310     READ CREDIT-MASTER
005320         INVALID KEY
005330            DISPLAY '* CREDITO NO ENCONTRADO: ' NOV-CRED-ID
005340         NOT INVALID KEY
005350            DISPLAY '  CR-ID .........: ' CR-ID
005360            DISPLAY '  CR-CUSTOMER-ID.: ' CR-CUSTOMER-ID
005370            DISPLAY '  CR-TYPE........: ' CR-TYPE
005380            DISPLAY '  CR-CREDIT-LIMIT: ' CR-CREDIT-LIMIT
005390            DISPLAY '  CR-BALANCE.....: ' CR-BALANCE
005400     END-READ.
005410                                                                  
005420 2600-BUSCAR-UNO-F. EXIT.
005430                                                                  
005440*-----------------------------------------------------------------
005450 2700-LISTAR-TODO-I.
005460                                                                  
005470     MOVE LOW-VALUES TO CR-ID
005480     START CREDIT-MASTER KEY IS NOT LESS THAN CR-ID
005490         INVALID KEY
005500            DISPLAY '* ERROR EN START CREDIT-MASTER = ' FS-CRMAE
005510     END-START
005520                                                                  
005530     SET WS-NO-FIN-LISTADO TO TRUE
005540     PERFORM 2710-LEER-TODO-I THRU 2710-LEER-TODO-F
005550         UNTIL WS-FIN-LISTADO.
005560                                                                  
005570 2700-LISTAR-TODO-F. EXIT.
005580                                                                  
005590*-----------------------------------------------------------------
005600 2710-LEER-TODO-I.
005610                                                                  
005620     READ CREDIT-MASTER NEXT RECORD
005630         AT END
005640            SET WS-FIN-LISTADO TO TRUE
005650         NOT AT END
005660            DISPLAY '  CR-ID .........: ' CR-ID
005670            DISPLAY '  CR-CUSTOMER-ID.: ' CR-CUSTOMER-ID
005680            DISPLAY '  CR-TYPE........: ' CR-TYPE
005685            DISPLAY '  CR-CREDIT-LIMIT: ' CR-CREDIT-LIMIT          CAF0260
005687            DISPLAY '  CR-BALANCE.....: ' CR-BALANCE               CAF0260
005690     END-READ.
005700                                                                  
005710 2710-LEER-TODO-F. EXIT.
005720                                                                  
005730*-----------------------------------------------------------------
005740 9999-FINAL-I.
005750                                                                  
005760     WRITE REG-SALIDA FROM IMP-LINEA-TITULO
005770                                                                  
005780     MOVE 'TRANSACTIONS READ...............' TO IMP-ETIQUETA
005790     MOVE TOT-TRAN-LEIDAS TO IMP-VALOR
005800     WRITE REG-SALIDA FROM IMP-LINEA-DET
005810                                                                  
005820     MOVE '  CREATE........................' TO IMP-ETIQUETA
005830     MOVE TOT-TRAN-CREATE TO IMP-VALOR
005840     WRITE REG-SALIDA FROM IMP-LINEA-DET
005850                                                                  
005860     MOVE '  UPDATE........................' TO IMP-ETIQUETA
005870     MOVE TOT-TRAN-UPDATE TO IMP-VALOR
005880     WRITE REG-SALIDA FROM IMP-LINEA-DET
005890                                                                  
005900     MOVE '  DELETE........................' TO IMP-ETIQUETA
005910     MOVE TOT-TRAN-DELETE TO IMP-VALOR
005920     WRITE REG-SALIDA FROM IMP-LINEA-DET
005930                                                                  
005940     MOVE '  FINDID/FINDALL................' TO IMP-ETIQUETA
005950     MOVE TOT-TRAN-BUSQUEDA TO IMP-VALOR
005960     WRITE REG-SALIDA FROM IMP-LINEA-DET
005970                                                                  
005980     MOVE 'CREDITS CREATED.................' TO IMP-ETIQUETA
005990     MOVE TOT-CRED-CREADOS TO IMP-VALOR
006000     WRITE REG-SALIDA FROM IMP-LINEA-DET
006010                                                                  
006020     MOVE 'CREDITS UPDATED.................' TO IMP-ETIQUETA
006030     MOVE TOT-CRED-ACTUALIZ TO IMP-VALOR
006040     WRITE REG-SALIDA FROM IMP-LINEA-DET
006050                                                                  
006060     MOVE 'CREDITS DELETED.................' TO IMP-ETIQUETA
006070     MOVE TOT-CRED-BORRADOS TO IMP-VALOR
006080     WRITE REG-SALIDA FROM IMP-LINEA-DET
006090                                                                  
006100     MOVE 'TRANSACTIONS REJECTED...........' TO IMP-ETIQUETA
006110     MOVE TOT-TRAN-RECHAZ TO IMP-VALOR
006120     WRITE REG-SALIDA FROM IMP-LINEA-DET
006130                                                                  
006140     MOVE '  INVALID CUSTOMER..............' TO IMP-ETIQUETA
006150     MOVE TOT-RECH-CLIENTE TO IMP-VALOR
006160     WRITE REG-SALIDA FROM IMP-LINEA-DET
006170                                                                  
006180     MOVE '  DUPLICATE PERSONAL CREDIT.....' TO IMP-ETIQUETA
006190     MOVE TOT-RECH-DUPLIC TO IMP-VALOR
006200     WRITE REG-SALIDA FROM IMP-LINEA-DET
006210                                                                  
006220     CLOSE CREDIT-MASTER.
006230     IF FS-CRMAE IS NOT EQUAL '00' THEN
006240        DISPLAY '* ERROR EN CLOSE CREDIT-MASTER = ' FS-CRMAE
006250        MOVE 9999 TO RETURN-CODE
006260     END-IF
006270                                                                  
006280     CLOSE CUSTOMER-REFERENCE.
006290     IF FS-CLIREF IS NOT EQUAL '00' THEN
006300        DISPLAY '* ERROR EN CLOSE CUSTOMER-REFERENCE = '
006310                                                 FS-CLIREF
006320        MOVE 9999 TO RETURN-CODE
006330     END-IF
006340                                                                  
006350     CLOSE CREDIT-TRANSACTION-IN.
006360     IF FS-NOVCRED IS NOT EQUAL '00' THEN
006370        DISPLAY '* ERROR EN CLOSE CREDIT-TRANSACTION-IN = '
006380                                                 FS-NOVCRED
006390        MOVE 9999 TO RETURN-CODE
006400     END-IF
006410                                                                  
006420     CLOSE ACCOUNT-UPDATE-OUT.
006430     IF FS-ACTCTA IS NOT EQUAL '00' THEN
006440        DISPLAY '* ERROR EN CLOSE ACCOUNT-UPDATE-OUT = '
006450                                                 FS-ACTCTA
006460        MOVE 9999 TO RETURN-CODE
006470     END-IF
006480                                                                  
006490     CLOSE CREDIT-REPORT-OUT.
006500     IF FS-SALIDA IS NOT EQUAL '00' THEN
006510        DISPLAY '* ERROR EN CLOSE CREDIT-REPORT-OUT = ' FS-SALIDA
006520        MOVE 9999 TO RETURN-CODE
006530     END-IF.
006540                                                                  
006550 9999-FINAL-F. EXIT.
