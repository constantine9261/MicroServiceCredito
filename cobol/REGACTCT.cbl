000100**************************************
000200*     LAYOUT SALIDA ACTUALIZ.CTA     *
000300*     LARGO REGISTRO = 30 BYTES      *
000400**************************************
000500*    21/11/96 RMV  ALTA INICIAL - REQ. CAF-0114
000600*    SE GENERA UN REGISTRO POR CADA MODIFICACION DE UN CREDITO
000700*    DE TIPO TARJETA (CREDIT_CARD), PARA QUE EL PROCESO DE
000800*    CUENTAS TOME EL NUEVO SALDO.
001000 01  WS-REG-ACTCTA.
001100*    POSICION RELATIVA (01:20) IDENTIFICADOR DE CUENTA/CREDITO
001200     03  ACT-CTA-ID          PIC X(20)    VALUE SPACES.
001300*    POSICION RELATIVA (21:06) NUEVO SALDO (S9(9)V99)
001400     03  ACT-CTA-SALDO-NVO   PIC S9(9)V99 COMP-3 VALUE ZEROS.
001500*    POSICION RELATIVA (27:04) PARA USO FUTURO
001600     03  FILLER              PIC X(04)    VALUE SPACES.
