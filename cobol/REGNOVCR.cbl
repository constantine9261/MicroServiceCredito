000100*    NOVCR
000200**************************************
000300*         LAYOUT NOVEDAD CREDITOS     *
000400*         LARGO 80 BYTES              *
000500**************************************
000600*    14/03/94 JCF  ALTA INICIAL - REQ. CAF-0091
000700*    03/05/97 RMV  SE AMPLIA NOV-TIP-MOV DE X(06) A X(07)       CAF0137
000800*                  PARA ADMITIR EL CODIGO FINDALL.              CAF0137
000900 01  WS-REG-NOVCRED.
001000*    POSICION RELATIVA (01:07) TIPO DE MOVIMIENTO                CAF0137
001100     03  NOV-TIP-MOV         PIC X(07)    VALUE SPACES.
001200         88  NOV-MOV-ALTA        VALUE 'CREATE '.
001300         88  NOV-MOV-MODIF       VALUE 'UPDATE '.
001400         88  NOV-MOV-BAJA        VALUE 'DELETE '.
001500         88  NOV-MOV-BUSC-UNO    VALUE 'FINDID '.
001600         88  NOV-MOV-BUSC-TODO   VALUE 'FINDALL'.
001700*    POSICION RELATIVA (08:20) IDENTIFICADOR DEL CREDITO
001800     03  NOV-CRED-ID         PIC X(20)    VALUE SPACES.
001900*    POSICION RELATIVA (28:20) IDENTIFICADOR DEL CLIENTE
002000     03  NOV-CLI-ID          PIC X(20)    VALUE SPACES.
002100*    POSICION RELATIVA (48:12) TIPO DE CREDITO
002200     03  NOV-CRED-TIPO       PIC X(12)    VALUE SPACES.
002300*    POSICION RELATIVA (60:06) LIMITE DE CREDITO (S9(9)V99)
002400     03  NOV-CRED-LIMITE     PIC S9(9)V99 COMP-3 VALUE ZEROS.
002500*    POSICION RELATIVA (66:06) SALDO (S9(9)V99)
002600     03  NOV-CRED-SALDO      PIC S9(9)V99 COMP-3 VALUE ZEROS.
002700*    POSICION RELATIVA (72:09) PARA USO FUTURO
002800     03  FILLER              PIC X(09)    VALUE SPACES.
